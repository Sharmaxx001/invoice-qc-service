000100*    SLRESULT.CBL
000200*    -------------------------------------------------------------
000300*    FILE-CONTROL entry for the QC validation result file --
000400*    one result record written per invoice processed.
000500*
000600     SELECT RESULTS-FILE
000700         ASSIGN TO "RESULTS"
000800         ORGANIZATION IS LINE SEQUENTIAL.
