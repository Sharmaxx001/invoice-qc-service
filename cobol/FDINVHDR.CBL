000100*    FDINVHDR.CBL
000200*    -------------------------------------------------------------
000300*    FD for the invoice header file.  Record layout is held in
000400*    WSINVHDR.CBL and COPY-ed in here so the FILE SECTION copy
000500*    and the invoice-validator LINKAGE SECTION copy can never
000600*    drift apart.
000700*
000800     FD  INVOICE-FILE
000900         LABEL RECORDS ARE STANDARD.
001000*
001100     COPY "WSINVHDR.CBL".
