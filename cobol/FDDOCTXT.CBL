000100*    FDDOCTXT.CBL
000200*    -------------------------------------------------------------
000300*    FD and record layout for the raw document text file.
000400*    99-04-19 LF  ORIGINAL LAYOUT FOR THE GERMAN PURCHASE-ORDER
000500*                 SCANNER (REQ 5560).
000600*
000700     FD  DOCTEXT-FILE
000800         LABEL RECORDS ARE STANDARD.
000900*
001000     01  DOC-TEXT-RECORD.
001100         05  DOC-TEXT-LINE           PIC X(132).
001200         05  DOC-TEXT-LINE-R REDEFINES DOC-TEXT-LINE.
001300             10  DOC-SCAN-WINDOW     PIC X(80).
001400             10  FILLER              PIC X(52).
