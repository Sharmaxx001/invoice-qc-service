000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  invoice-validator.
000300       AUTHOR.  J. MERCER.
000400       INSTALLATION.  ACCOUNTS PAYABLE - EUROPEAN VENDOR CONVERSION.
000500       DATE-WRITTEN.  08/14/89.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED.
000800      *
000900      *    ---------------------------------------------------------
001000      *    C H A N G E   L O G
001100      *    ---------------------------------------------------------
001200      *    08/14/89  JM     ORIGINAL PROGRAM.  CALLED SUBPROGRAM --
001300      *                      NO FILE I/O OF ITS OWN.  CHECKS REQUIRED
001400      *                      FIELDS, DATE FORMAT AND THE TOTALS RULE
001500      *                      FOR ONE INVOICE.
001600      *    02/03/97  JM     CURRENCY CHECK ADDED FOR THE EUROPEAN
001700      *                      VENDOR CONVERSION PROJECT (REQ 4471) --
001800      *                      ONLY EUR ACCEPTED, BLANK RAISES THE SAME
001900      *                      ERROR AS ANY OTHER CURRENCY.
002000      *    01/11/99  JM     Y2K -- DATE CHECK REWRITTEN AGAINST THE
002100      *                      4-DIGIT CCYY REDEFINE.  SEE PLDTVAL.CBL.
002200      *    09/30/99  JM     TOTALS RULE TOLERANCE CONFIRMED AT 0.01,
002300      *                      STRICTLY GREATER-THAN (REQ 5050) -- AN
002400      *                      EXACT PENNY DIFFERENCE NOW PASSES.
002500      *    03/17/00  RD     RES-ERROR-COUNT NOW SET EVEN WHEN ZERO,
002600      *                      MATCHES THE FDRESULT.CBL REDEFINE ADDED
002700      *                      TO THE RESULT FILE (REQ 5102).
002800      *    08/09/00  JM     DROPPED THE SPECIAL-NAMES C01 PRINTER-
002900      *                      CHANNEL MNEMONIC -- THIS SUBPROGRAM OWNS
003000      *                      NO REPORT FILE AND NEVER ADVANCES TO IT.
003100      *                      LEFT OVER FROM THE COPY-BOOK-STYLE SHELL
003200      *                      THIS PROGRAM WAS BUILT FROM (REQ 5140).
003300      *    -----------------------------------------------------------
003400      *
003500       ENVIRONMENT DIVISION.
003600      *
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900      *
004000           01  WS-SUBSCRIPTS.
004100               05  WS-FIELD-IDX              PIC 9(02) COMP.
004200               05  WS-LNI-IDX                PIC 9(02) COMP.
004300               05  FILLER                    PIC X(02).
004400      *
004500           01  WS-DATE-WORK-AREA.
004600               05  WS-DATE-IS-VALID          PIC X(01) VALUE "N".
004700                   88  DATE-IS-VALID             VALUE "Y".
004800               05  WS-CHECK-MM               PIC 9(02).
004900               05  WS-CHECK-DD               PIC 9(02).
005000               05  WS-CHECK-CCYY             PIC 9(04).
005100               05  WS-DAYS-IN-CHECK-MONTH    PIC 9(02).
005200               05  WS-LEAP-QUOTIENT          PIC 9(04) COMP.
005300               05  WS-LEAP-REMAINDER         PIC 9(04) COMP.
005400               05  FILLER                    PIC X(02).
005500      *
005600           01  WS-LINE-TOTAL-SUM             PIC S9(09)V99.
005700           01  WS-LINE-TOTAL-SUM-R REDEFINES WS-LINE-TOTAL-SUM.
005800               05  WS-LTS-WHOLE              PIC S9(09).
005900               05  WS-LTS-DECIMAL            PIC 99.
006000           01  WS-TOTAL-DIFFERENCE           PIC S9(09)V99.
006100      *
006200       LINKAGE SECTION.
006300      *
006400           COPY "WSINVHDR.CBL".
006500           COPY "WSLNITAB.CBL".
006600           COPY "WSRESULT.CBL".
006700      *
006800       PROCEDURE DIVISION USING INVOICE-HEADER-RECORD
006900                                LINE-ITEM-TABLE
007000                                VALIDATION-RESULT-RECORD.
007100      *
007200      *    ---------------------------------------------------------
007300      *    THIS SUBPROGRAM DOES NOT OPEN OR READ ANY FILE.  IT IS
007400      *    CALLED ONCE PER INVOICE FROM invoice-qc-batch, RUNS THE
007500      *    FOUR CHECK GROUPS BELOW AGAINST THE LINKAGE COPIES OF THE
007600      *    HEADER AND LINE-ITEM TABLE, AND RETURNS EXIT PROGRAM WITH
007700      *    VALIDATION-RESULT-RECORD FILLED IN.  RES-ERROR-COUNT
007800      *    STAYS AT OR BELOW THE 12-SLOT LIMIT ON RES-ERRORS BECAUSE
007900      *    AT MOST 11 DISTINCT ERRORS CAN EVER FIRE (8 MISSING-FIELD
008000      *    TESTS, PLUS bad_format:invoice_date, invalid_currency,
008100      *    AND business_rule:total_mismatch, EACH OF WHICH CAN LAND
008200      *    ON TOP OF ITS OWN MISSING-FIELD HIT).
008300      *    ---------------------------------------------------------
008400       0000-MAIN-LINE.
008500      *
008600           MOVE SPACES TO VALIDATION-RESULT-RECORD.
008700           MOVE INVOICE-ID TO RES-INVOICE-ID.
008800           MOVE ZERO TO RES-ERROR-COUNT.
008900      *
009000           PERFORM 1000-CHECK-REQUIRED-FIELDS-RTN
009100               THRU 1000-EXIT.
009200      *
009300           PERFORM 2000-CHECK-DATE-FORMAT-RTN
009400               THRU 2000-EXIT.
009500      *
009600           PERFORM 3000-CHECK-CURRENCY-RTN
009700               THRU 3000-EXIT.
009800      *
009900           PERFORM 4000-CHECK-TOTALS-RULE-RTN
010000               THRU 4000-EXIT.
010100      *
010200           IF RES-ERROR-COUNT = ZERO
010300               MOVE "Y" TO RES-VALID-FLAG
010400           ELSE
010500               MOVE "N" TO RES-VALID-FLAG.
010600      *
010700           EXIT PROGRAM.
010800      *
010900      *    ---------------------------------------------------------
011000      *    CHECK-REQUIRED-FIELDS.  ALL 8 FIELDS THE EXTRACTOR IS
011100      *    SUPPOSED TO SCAN OUT OF THE DOCUMENT ARE TESTED HERE --
011200      *    IF THE EXTRACTOR NEVER FOUND ONE (BLANK, OR ZERO FOR AN
011300      *    AMOUNT FIELD) A missing_field: SLOT IS RAISED.  ORDER
011400      *    MATTERS -- 9100-PRINT-SUMMARY-REPORT-RTN IN
011500      *    invoice-qc-batch WALKS WS-FIELD-NAME-TABLE IN THIS SAME
011600      *    ORDER, SO DO NOT REORDER THE TESTS WITHOUT ALSO REORDERING
011700      *    THAT TABLE (REQ 3390).
011800      *    ---------------------------------------------------------
011900       1000-CHECK-REQUIRED-FIELDS-RTN.
012000      *
012100           IF INVOICE-ID = SPACES
012200               MOVE "missing_field:invoice_id" TO
012300                   RES-ERRORS (RES-ERROR-COUNT + 1)
012400               ADD 1 TO RES-ERROR-COUNT.
012500      *
012600           IF INVOICE-DATE = SPACES
012700               MOVE "missing_field:invoice_date" TO
012800                   RES-ERRORS (RES-ERROR-COUNT + 1)
012900               ADD 1 TO RES-ERROR-COUNT.
013000      *
013100           IF BUYER-NAME = SPACES
013200               MOVE "missing_field:buyer_name" TO
013300                   RES-ERRORS (RES-ERROR-COUNT + 1)
013400               ADD 1 TO RES-ERROR-COUNT.
013500      *
013600           IF SELLER-NAME = SPACES
013700               MOVE "missing_field:seller_name" TO
013800                   RES-ERRORS (RES-ERROR-COUNT + 1)
013900               ADD 1 TO RES-ERROR-COUNT.
014000      *
014100           IF TOTAL-AMOUNT = ZERO
014200               MOVE "missing_field:total_amount" TO
014300                   RES-ERRORS (RES-ERROR-COUNT + 1)
014400               ADD 1 TO RES-ERROR-COUNT.
014500      *
014600           IF TAX-AMOUNT = ZERO
014700               MOVE "missing_field:tax_amount" TO
014800                   RES-ERRORS (RES-ERROR-COUNT + 1)
014900               ADD 1 TO RES-ERROR-COUNT.
015000      *
015100           IF TOTAL-WITH-TAX = ZERO
015200               MOVE "missing_field:total_with_tax" TO
015300                   RES-ERRORS (RES-ERROR-COUNT + 1)
015400               ADD 1 TO RES-ERROR-COUNT.
015500      *
015600           IF CURRENCY = SPACES
015700               MOVE "missing_field:currency" TO
015800                   RES-ERRORS (RES-ERROR-COUNT + 1)
015900               ADD 1 TO RES-ERROR-COUNT.
016000      *
016100       1000-EXIT.
016200           EXIT.
016300      *
016400      *    CHECK-DATE-FORMAT.  THE REAL CHECKING LOGIC LIVES IN THE
016500      *    VALIDATE-INVOICE-DATE PARAGRAPH OF PLDTVAL.CBL (COPIED IN
016600      *    BELOW) SO invoice-extractor CAN SHARE THE SAME DATE-
016700      *    FORMAT RULES IF IT EVER NEEDS TO PREVALIDATE.  01/11/99 --
016800      *    REWRITTEN AGAINST THE 4-DIGIT CCYY REDEFINE FOR Y2K.
016900       2000-CHECK-DATE-FORMAT-RTN.
017000      *
017100           PERFORM VALIDATE-INVOICE-DATE-EXIT.
017200      *
017300           IF NOT DATE-IS-VALID
017400               MOVE "bad_format:invoice_date" TO
017500                   RES-ERRORS (RES-ERROR-COUNT + 1)
017600               ADD 1 TO RES-ERROR-COUNT.
017700      *
017800       2000-EXIT.
017900           EXIT.
018000      *
018100      *    CHECK-CURRENCY.  02/03/97 -- EUROPEAN VENDOR CONVERSION
018200      *    PROJECT (REQ 4471) RESTRICTS THIS BATCH TO EUR INVOICES
018300      *    ONLY.  A BLANK CURRENCY FIELD FALLS THROUGH TO THE SAME
018400      *    invalid_currency SLOT AS ANY WRONG CURRENCY CODE -- ON TOP
018500      *    OF THE missing_field:currency HIT 1000-CHECK-REQUIRED-
018600      *    FIELDS-RTN ALREADY RAISED, SO A BLANK CURRENCY IS COUNTED
018700      *    TWICE, NOT ONCE.
018800       3000-CHECK-CURRENCY-RTN.
018900      *
019000           IF CURRENCY NOT = "EUR"
019100               MOVE "invalid_currency" TO
019200                   RES-ERRORS (RES-ERROR-COUNT + 1)
019300               ADD 1 TO RES-ERROR-COUNT.
019400      *
019500       3000-EXIT.
019600           EXIT.
019700      *
019800      *    ---------------------------------------------------------
019900      *    CHECK-TOTALS-RULE.  SUM EVERY LINE ITEM'S LNI-LINE-TOTAL
020000      *    AND COMPARE THE RESULT AGAINST TOTAL-AMOUNT FROM THE
020100      *    HEADER.  09/30/99 -- TOLERANCE CONFIRMED AT 0.01,
020200      *    STRICTLY GREATER-THAN (REQ 5050), SO AN EXACT PENNY OF
020300      *    ROUNDING DRIFT BETWEEN THE HEADER TOTAL AND THE SUMMED
020400      *    LINE ITEMS IS ACCEPTABLE AND DOES NOT RAISE
020500      *    business_rule:total_mismatch.  IF THE EXTRACTOR NEVER
020600      *    FOUND ANY LINE ITEMS FOR THIS INVOICE (LNI-COUNT = ZERO)
020700      *    THE RULE IS SKIPPED ENTIRELY -- THERE IS NOTHING TO SUM.
020800      *    ---------------------------------------------------------
020900       4000-CHECK-TOTALS-RULE-RTN.
021000      *
021100           IF LNI-COUNT = ZERO
021200               GO TO 4000-EXIT.
021300      *
021400           MOVE ZERO TO WS-LINE-TOTAL-SUM.
021500      *
021600           PERFORM 4010-ADD-ONE-LINE-TOTAL-RTN
021700               THRU 4010-EXIT
021800               VARYING WS-LNI-IDX FROM 1 BY 1
021900               UNTIL WS-LNI-IDX > LNI-COUNT.
022000      *
022100           COMPUTE WS-TOTAL-DIFFERENCE =
022200               WS-LINE-TOTAL-SUM - TOTAL-AMOUNT.
022300      *
022400      *    ABSOLUTE VALUE OF THE DIFFERENCE -- WE DO NOT CARE
022500      *    WHETHER THE LINE ITEMS SUM HIGH OR LOW, ONLY BY HOW MUCH.
022600           IF WS-TOTAL-DIFFERENCE < ZERO
022700               COMPUTE WS-TOTAL-DIFFERENCE = ZERO - WS-TOTAL-DIFFERENCE.
022800      *
022900           IF WS-TOTAL-DIFFERENCE > 0.01
023000               MOVE "business_rule:total_mismatch" TO
023100                   RES-ERRORS (RES-ERROR-COUNT + 1)
023200               ADD 1 TO RES-ERROR-COUNT.
023300      *
023400       4000-EXIT.
023500           EXIT.
023600      *
023700      *    ADD ONE LINE ITEM'S TOTAL INTO THE RUNNING SUM.  WS-LNI-
023800      *    IDX IS DRIVEN BY THE PERFORM VARYING IN 4000 ABOVE.
023900       4010-ADD-ONE-LINE-TOTAL-RTN.
024000      *
024100           ADD LNI-LINE-TOTAL (WS-LNI-IDX) TO WS-LINE-TOTAL-SUM.
024200      *
024300       4010-EXIT.
024400           EXIT.
024500      *
024600      *    SHARED DATE-VALIDATION LOGIC -- SEE PLDTVAL.CBL FOR THE
024700      *    MONTH/DAY/LEAP-YEAR CHECKS THIS COPYBOOK PROVIDES.
024800           COPY "PLDTVAL.CBL".
024900      *
