000100*    FDRESULT.CBL
000200*    -------------------------------------------------------------
000300*    FD for the QC validation result file.  Record layout is
000400*    held in WSRESULT.CBL and COPY-ed in here so the FILE
000500*    SECTION copy and the invoice-validator LINKAGE SECTION
000600*    copy can never drift apart.
000700*
000800     FD  RESULTS-FILE
000900         LABEL RECORDS ARE STANDARD.
001000*
001100     COPY "WSRESULT.CBL".
