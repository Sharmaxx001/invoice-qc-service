000100*    WSLNITAB.CBL
000200*    -------------------------------------------------------------
000300*    Working-storage line-item table, shared word-for-word by
000400*    invoice-qc-batch (which loads it, one header at a time) and
000500*    invoice-validator (which receives it as a LINKAGE parameter
000600*    and only reads it).  Cap of 50 items per invoice matches the
000700*    control-file limit set for the QC conversion project.
000800*
000900*    Fields received from the calling program:
001000*       LNI-COUNT           --  number of items actually loaded
001100*       LNI-ITEM (1 .. 50)  --  the line-item table itself
001200*    -------------------------------------------------------------
001300*
001400     01  LINE-ITEM-TABLE.
001500         05  LNI-COUNT               PIC 9(02) COMP.
001600         05  FILLER                  PIC X(02).
001700         05  LNI-ITEM OCCURS 50 TIMES INDEXED BY LNI-IDX.
001800             10  LNI-DESCRIPTION     PIC X(40).
001900             10  LNI-QUANTITY        PIC S9(7)V99.
002000             10  LNI-UNIT-PRICE      PIC S9(7)V99.
002100             10  LNI-LINE-TOTAL      PIC S9(9)V99.
