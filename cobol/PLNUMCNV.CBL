000100*    PLNUMCNV.CBL
000200*    -------------------------------------------------------------
000300*    Shared paragraph -- converts a German-formatted number token
000400*    (thousands dots, comma decimal point, e.g. "1.234,56") found
000500*    on a document line into WS-CONVERTED-AMOUNT PIC S9(9)V99.
000600*    Only the digit characters of the token are kept and then
000700*    right-justified over an 11-digit field that is re-read under
000800*    a V99 REDEFINES -- the shop's usual trick for lining a digit
000900*    string up on an assumed decimal point without a DIVIDE.
001000*    Non-numeric input leaves WS-CONVERTED-AMOUNT at zero.
001100*    COPY-ed into invoice-extractor.cob.
001200*    -------------------------------------------------------------
001300*
001400     CONVERT-GERMAN-NUMBER-EXIT.
001500*
001600         MOVE ZERO TO WS-CONVERTED-AMOUNT.
001700         MOVE SPACES TO WS-DIGITS-ONLY.
001800         MOVE ZERO TO WS-DIGITS-LEN.
001900*
002000         PERFORM COMPACT-ONE-CHARACTER-EXIT
002100             VARYING WS-SCAN-PTR FROM 1 BY 1
002200             UNTIL WS-SCAN-PTR > 20.
002300*
002400         IF WS-DIGITS-LEN NOT = ZERO
002500             PERFORM RIGHT-JUSTIFY-DIGITS-EXIT
002600             MOVE WS-DIGITS-11-R TO WS-CONVERTED-AMOUNT.
002700*
002800     COMPACT-ONE-CHARACTER-EXIT.
002900*
003000         IF WS-RAW-TOKEN (WS-SCAN-PTR:1) IS NUMERIC
003100             ADD 1 TO WS-DIGITS-LEN
003200             MOVE WS-RAW-TOKEN (WS-SCAN-PTR:1)
003300                 TO WS-DIGITS-ONLY (WS-DIGITS-LEN:1).
003400*
003500     RIGHT-JUSTIFY-DIGITS-EXIT.
003600*
003700         MOVE "00000000000" TO WS-DIGITS-11.
003800         MOVE 11 TO WS-JUST-DST-PTR.
003900         PERFORM COPY-ONE-DIGIT-EXIT
004000             VARYING WS-JUST-SRC-PTR FROM WS-DIGITS-LEN BY -1
004100             UNTIL WS-JUST-SRC-PTR < 1.
004200*
004300     COPY-ONE-DIGIT-EXIT.
004400*
004500         MOVE WS-DIGITS-ONLY (WS-JUST-SRC-PTR:1)
004600             TO WS-DIGITS-11 (WS-JUST-DST-PTR:1).
004700         SUBTRACT 1 FROM WS-JUST-DST-PTR.
004800*
