000100*    SLINVHDR.CBL
000200*    -------------------------------------------------------------
000300*    FILE-CONTROL entry for the invoice header file.  Shared by
000400*    invoice-qc-batch (opened INPUT, header is a QC input record)
000500*    and invoice-extractor (opened OUTPUT, header is what the
000600*    text-scan paragraphs build) -- same physical file, two jobs,
000700*    one copybook, per shop practice.
000800*
000900     SELECT INVOICE-FILE
001000         ASSIGN TO "INVOICES"
001100         ORGANIZATION IS LINE SEQUENTIAL.
