000100*    WSRESULT.CBL
000200*    -------------------------------------------------------------
000300*    Bare 01 for the QC validation result record, no FD attached
000400*    -- for COPY into the LINKAGE SECTION of invoice-validator
000500*    (and into FDRESULT.CBL's FILE SECTION entry, so both sides
000600*    describe the identical record).
000700*    98-11-02 LF  ORIGINAL LAYOUT -- REPLACES THE OLD 6-ERROR
000800*                 RESULT RECORD (REQ 5180, RAISED THE CAP TO 12
000900*                 SO A BADLY-SCANNED INVOICE STILL FITS ONE REC).
001000*
001100     01  VALIDATION-RESULT-RECORD.
001200         05  RES-INVOICE-ID          PIC X(20).
001300         05  RES-VALID-FLAG          PIC X(01).
001400             88  RES-INVOICE-VALID       VALUE "Y".
001500             88  RES-INVOICE-INVALID     VALUE "N".
001600         05  RES-ERROR-COUNT         PIC 9(02).
001700         05  RES-ERROR-COUNT-R REDEFINES RES-ERROR-COUNT
001800                                     PIC XX.
001900         05  RES-ERRORS              PIC X(30) OCCURS 12 TIMES
002000                                     INDEXED BY RES-ERROR-IDX.
002100         05  FILLER                  PIC X(05).
