000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  invoice-qc-batch.
000300 AUTHOR.  J. MERCER.
000400 INSTALLATION.  ACCOUNTS PAYABLE - EUROPEAN VENDOR CONVERSION.
000500 DATE-WRITTEN.  08/14/89.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*
000900*    ---------------------------------------------------------
001000*    C H A N G E   L O G
001100*    ---------------------------------------------------------
001200*    08/14/89  JM     ORIGINAL PROGRAM.  READS THE EXTRACTED
001300*                      INVOICE HEADER AND LINE-ITEM FILES,
001400*                      VALIDATES EACH INVOICE AND WRITES THE
001500*                      RESULT FILE PLUS THE BATCH SUMMARY.
001600*    11/02/89  JM     ADDED THE MISSING-FIELD BREAKDOWN TO
001700*                      THE SUMMARY REPORT (REQ 3390).
001800*    04/09/91  JM     RAISED THE LINE-ITEM TABLE FROM 25 TO
001900*                      50 ITEMS PER INVOICE (REQ 4025) -- SEE
002000*                      WSLNITAB.CBL.
002100*    02/03/97  JM     CURRENCY AND LINE-ITEM-COUNT PICKED UP
002200*                      FOR THE EUROPEAN VENDOR CONVERSION
002300*                      PROJECT (REQ 4471).
002400*    01/11/99  JM     Y2K -- INVOICE-DATE-CCYY WIDENED TO 4
002500*                      DIGITS.  VERIFIED AGAINST 2000, 2001
002600*                      AND 2004 (LEAP) TEST DECKS.
002700*    06/22/99  JM     ADDED UPSI-0 DETAIL-DUMP SWITCH SO
002800*                      OPERATIONS CAN GET A CONSOLE LISTING
002900*                      OF INVALID INVOICE-ID'S WITHOUT A
003000*                      SPECIAL RUN (REQ 4900).
003100*    03/17/00  RD     RESULT RECORD ERROR-COUNT REDEFINE ADDED
003200*                      SO THE VB-TAPE UTILITY CAN EDIT IT
003300*                      (REQ 5102).
003400*    08/09/00  JM     1200-LOAD-LINE-ITEMS-RTN WAS CAPPING
003500*                      LNI-COUNT TO 50 BEFORE THE READ LOOP AND
003600*                      LEAVING ANY EXTRA PHYSICAL RECORDS ON
003700*                      LINEITEM-FILE FOR THE NEXT INVOICE TO
003800*                      TRIP OVER.  LOOP NOW WALKS EVERY RECORD
003900*                      LINE-ITEM-COUNT SAYS IS THERE AND ONLY
004000*                      STORES THE FIRST 50 (REQ 5140).
004100*    -----------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-DETAIL-DUMP-REQUESTED
004800            OFF STATUS IS WS-DETAIL-DUMP-NOT-REQUESTED.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     COPY "SLINVHDR.CBL".
005400     COPY "SLLNITEM.CBL".
005500     COPY "SLRESULT.CBL".
005600*
005700     SELECT REPORT-FILE
005800         ASSIGN TO "REPORT"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400     COPY "FDINVHDR.CBL".
006500     COPY "FDLNITEM.CBL".
006600     COPY "FDRESULT.CBL".
006700*
006800     FD  REPORT-FILE
006900         LABEL RECORDS ARE STANDARD.
007000*
007100     01  REPORT-RECORD                PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500     COPY "WSLNITAB.CBL".
007600*
007700     01  WS-END-OF-INVOICE-FILE        PIC X(01) VALUE "N".
007800         88  END-OF-INVOICE-FILE           VALUE "Y".
007900*
008000     01  WS-SUBSCRIPTS.
008100         05  WS-ERR-IDX                PIC 9(02) COMP.
008200         05  WS-FLD-IDX                PIC 9(02) COMP.
008300         05  FILLER                    PIC X(02).
008400*
008500*    97-02-03 JM  WS-LNI-READ-IDX/WS-LNI-PHYSICAL-COUNT ADDED --
008600*                 THE LINE-ITEM TABLE HOLDS AT MOST 50 ITEMS BUT
008700*                 THE FILE MAY CARRY MORE; THESE WALK EVERY
008800*                 PHYSICAL RECORD SO LINEITEM-FILE STAYS IN SYNC
008900*                 WITH THE NEXT INVOICE HEADER (REQ 4471).
009000         77  WS-LNI-READ-IDX           PIC 9(03) COMP.
009100         77  WS-LNI-PHYSICAL-COUNT     PIC 9(03) COMP.
009200*
009300*    RUNNING BATCH COUNTS -- PRINTED AT END OF JOB BY
009400*    9100-PRINT-SUMMARY-REPORT-RTN.  ZEROED ONCE AT JOB START
009500*    BY 0100-INITIALIZE-JOB-RTN; NEVER RESET MID-BATCH.
009600     01  SUM-BATCH-TOTALS.
009700         05  SUM-TOTAL-INVOICES        PIC 9(07) COMP.
009800         05  SUM-VALID                 PIC 9(07) COMP.
009900         05  SUM-INVALID               PIC 9(07) COMP.
010000         05  FILLER                    PIC X(04).
010100*
010200     01  SUM-MISSING-COUNTS.
010300         05  SUM-MISSING-INVOICE-ID    PIC 9(07) COMP.
010400         05  SUM-MISSING-INVOICE-DATE  PIC 9(07) COMP.
010500         05  SUM-MISSING-BUYER-NAME    PIC 9(07) COMP.
010600         05  SUM-MISSING-SELLER-NAME   PIC 9(07) COMP.
010700         05  SUM-MISSING-TOTAL-AMOUNT  PIC 9(07) COMP.
010800         05  SUM-MISSING-TAX-AMOUNT    PIC 9(07) COMP.
010900         05  SUM-MISSING-TOTL-W-TAX    PIC 9(07) COMP.
011000         05  SUM-MISSING-CURRENCY      PIC 9(07) COMP.
011100*
011200*    REDEFINE THE EIGHT NAMED COUNTERS ABOVE AS A TABLE SO
011300*    1520-MATCH-FIELD-NAME-RTN CAN BUMP THEM BY SUBSCRIPT
011400*    RATHER THAN A CASCADE OF EIGHT IF STATEMENTS.
011500     01  SUM-MISSING-COUNTS-R REDEFINES SUM-MISSING-COUNTS.
011600         05  SUM-MISSING-TABLE OCCURS 8 TIMES PIC 9(07) COMP.
011700*
011800*    THE EIGHT REQUIRED FIELD NAMES, IN THE SAME ORDER AS
011900*    1000-CHECK-REQUIRED-FIELDS-RTN IN invoice-validator TESTS
012000*    THEM.  BUILT AS A LIST OF FILLERS AND REDEFINED BELOW AS A
012100*    TABLE SO 1520-MATCH-FIELD-NAME-RTN CAN SUBSCRIPT INTO IT.
012200     01  WS-FIELD-NAME-LIST.
012300         05  FILLER                    PIC X(14) VALUE
012400                 "invoice_id".
012500         05  FILLER                    PIC X(14) VALUE
012600                 "invoice_date".
012700         05  FILLER                    PIC X(14) VALUE
012800                 "buyer_name".
012900         05  FILLER                    PIC X(14) VALUE
013000                 "seller_name".
013100         05  FILLER                    PIC X(14) VALUE
013200                 "total_amount".
013300         05  FILLER                    PIC X(14) VALUE
013400                 "tax_amount".
013500         05  FILLER                    PIC X(14) VALUE
013600                 "total_with_tax".
013700         05  FILLER                    PIC X(14) VALUE
013800                 "currency".
013900*
014000     01  WS-FIELD-NAME-TABLE REDEFINES WS-FIELD-NAME-LIST.
014100         05  WS-FIELD-NAME OCCURS 8 TIMES PIC X(14).
014200*
014300     01  TITLE-LINE.
014400         05  FILLER                    PIC X(25) VALUE
014500                 "INVOICE QC BATCH SUMMARY".
014600         05  FILLER                    PIC X(107) VALUE SPACES.
014700*
014800     01  COUNT-LINE.
014900         05  CL-LABEL                  PIC X(20).
015000         05  FILLER                    PIC X(01) VALUE SPACE.
015100         05  CL-COUNT                  PIC ZZZZZZ9.
015200         05  FILLER                    PIC X(104) VALUE SPACES.
015300*
015400     01  MISSING-HEADING-LINE.
015500         05  FILLER                    PIC X(21) VALUE
015600                 "MISSING FIELD COUNTS".
015700         05  FILLER                    PIC X(111) VALUE SPACES.
015800*
015900     01  MISSING-DETAIL-LINE.
016000         05  MDL-FIELD-NAME            PIC X(20).
016100         05  FILLER                    PIC X(01) VALUE SPACE.
016200         05  MDL-COUNT                 PIC ZZZZZZ9.
016300         05  FILLER                    PIC X(104) VALUE SPACES.
016400*
016500 PROCEDURE DIVISION.
016600*
016700*    ---------------------------------------------------------
016800*    MAIN LINE.  ONE PASS THROUGH THIS SECTION IS THE WHOLE
016900*    JOB -- OPEN, RUN EVERY INVOICE ON INVOICE-FILE THROUGH
017000*    QC, PRINT THE SUMMARY, CLOSE.  NO RESTART LOGIC; RERUN
017100*    THE WHOLE BATCH IF IT ABENDS PARTWAY THROUGH.
017200*    ---------------------------------------------------------
017300 0000-MAIN-LINE.
017400*
017500     PERFORM 0100-INITIALIZE-JOB-RTN
017600         THRU 0100-EXIT.
017700*
017800     PERFORM 1000-PROCESS-ONE-INVOICE-RTN
017900         THRU 1000-EXIT
018000         UNTIL END-OF-INVOICE-FILE.
018100*
018200     PERFORM 9000-END-OF-JOB-RTN
018300         THRU 9000-EXIT.
018400*
018500     STOP RUN.
018600*
018700*    ---------------------------------------------------------
018800*    OPEN THE THREE INPUT/OUTPUT FILES AND PRIME THE READ.
018900*    "PRIMING READ" HERE MEANS THE FIRST INVOICE HEADER IS
019000*    ALREADY IN INVOICE-HEADER-RECORD BY THE TIME 0000-MAIN-
019100*    LINE TESTS END-OF-INVOICE-FILE FOR THE FIRST TIME.
019200*    ---------------------------------------------------------
019300 0100-INITIALIZE-JOB-RTN.
019400*
019500     OPEN INPUT  INVOICE-FILE
019600                 LINEITEM-FILE.
019700     OPEN OUTPUT RESULTS-FILE
019800                 REPORT-FILE.
019900*
020000     MOVE "N" TO WS-END-OF-INVOICE-FILE.
020100     INITIALIZE SUM-BATCH-TOTALS.
020200     INITIALIZE SUM-MISSING-COUNTS.
020300*
020400     PERFORM 1100-READ-INVOICE-HEADER-RTN
020500         THRU 1100-EXIT.
020600*
020700 0100-EXIT.
020800     EXIT.
020900*
021000*    ---------------------------------------------------------
021100*    ONE COMPLETE INVOICE THROUGH THE MILL: LOAD ITS LINE
021200*    ITEMS, HAND IT AND THE LINE-ITEM TABLE TO THE VALIDATOR
021300*    SUBPROGRAM, WRITE THE RESULT RECORD, ROLL THE COUNTS
021400*    INTO THE BATCH SUMMARY, THEN PRIME THE NEXT HEADER READ
021500*    SO THE MAIN-LINE'S UNTIL TEST SEES END-OF-FILE PROMPTLY.
021600*    ---------------------------------------------------------
021700 1000-PROCESS-ONE-INVOICE-RTN.
021800*
021900     PERFORM 1200-LOAD-LINE-ITEMS-RTN
022000         THRU 1200-EXIT.
022100*
022200     PERFORM 1300-CALL-VALIDATOR-RTN
022300         THRU 1300-EXIT.
022400*
022500     PERFORM 1400-WRITE-RESULT-RECORD-RTN
022600         THRU 1400-EXIT.
022700*
022800     PERFORM 1500-ACCUMULATE-SUMMARY-RTN
022900         THRU 1500-EXIT.
023000*
023100     PERFORM 1100-READ-INVOICE-HEADER-RTN
023200         THRU 1100-EXIT.
023300*
023400 1000-EXIT.
023500     EXIT.
023600*
023700*    READ ONE INVOICE HEADER RECORD.  THE EXTRACTOR RUN THAT
023800*    BUILDS INVOICE-FILE WRITES ONE RECORD PER SCANNED
023900*    DOCUMENT, SO THIS IS A STRAIGHT SEQUENTIAL READ WITH NO
024000*    KEY OR SORT INVOLVED.
024100 1100-READ-INVOICE-HEADER-RTN.
024200*
024300     READ INVOICE-FILE
024400         AT END
024500             MOVE "Y" TO WS-END-OF-INVOICE-FILE.
024600*
024700 1100-EXIT.
024800     EXIT.
024900*
025000*    ---------------------------------------------------------
025100*    LOAD-LINE-ITEMS.  LINE-ITEM-COUNT IN THE HEADER RECORD
025200*    TELLS US HOW MANY PHYSICAL RECORDS FOR THIS INVOICE SIT
025300*    ON LINEITEM-FILE NEXT.  WS-LNI-PHYSICAL-COUNT DRIVES THE
025400*    READ LOOP AND LNI-COUNT (IN THE WSLNITAB.CBL TABLE) ONLY
025500*    COUNTS WHAT ACTUALLY GOT STORED -- SEE THE 08/09/00 LOG
025600*    ENTRY ABOVE.  EVERY PHYSICAL RECORD MUST BE READ HERE OR
025700*    THE NEXT INVOICE'S HEADER READ PICKS UP A STRAY LINE
025800*    ITEM INSTEAD (REQ 5140).
025900*    ---------------------------------------------------------
026000 1200-LOAD-LINE-ITEMS-RTN.
026100*
026200     MOVE LINE-ITEM-COUNT TO WS-LNI-PHYSICAL-COUNT.
026300     MOVE ZERO TO LNI-COUNT.
026400*
026500     IF WS-LNI-PHYSICAL-COUNT = ZERO
026600         GO TO 1200-EXIT.
026700*
026800     PERFORM 1210-READ-ONE-LINE-ITEM-RTN
026900         THRU 1210-EXIT
027000         VARYING WS-LNI-READ-IDX FROM 1 BY 1
027100         UNTIL WS-LNI-READ-IDX > WS-LNI-PHYSICAL-COUNT.
027200*
027300 1200-EXIT.
027400     EXIT.
027500*
027600*    READ ONE PHYSICAL LINE-ITEM RECORD.  IF THE FILE RUNS
027700*    OUT SOONER THAN LINE-ITEM-COUNT SAID IT WOULD -- A
027800*    CORRUPT EXTRACT RUN -- FORCE THE LOOP TO STOP BY PUSHING
027900*    THE CONTROL VARIABLE PAST ANY POSSIBLE UPPER BOUND
028000*    RATHER THAN LOOPING ON A FILE THAT HAS NO MORE RECORDS.
028100*    ONLY THE FIRST 50 RECORDS GO INTO LINE-ITEM-TABLE; ANY
028200*    BEYOND THAT ARE STILL READ (TO STAY IN SYNC WITH THE
028300*    FILE) BUT ARE OTHERWISE DISCARDED, PER THE CONTROL-FILE
028400*    CAP DOCUMENTED IN WSLNITAB.CBL.
028500 1210-READ-ONE-LINE-ITEM-RTN.
028600*
028700     READ LINEITEM-FILE
028800         AT END
028900             MOVE 999 TO WS-LNI-READ-IDX
029000             GO TO 1210-EXIT.
029100*
029200     IF WS-LNI-READ-IDX NOT > 50
029300         ADD 1 TO LNI-COUNT
029400         SET LNI-IDX TO LNI-COUNT
029500         MOVE LI-DESCRIPTION TO LNI-DESCRIPTION (LNI-IDX)
029600         MOVE LI-QUANTITY    TO LNI-QUANTITY    (LNI-IDX)
029700         MOVE LI-UNIT-PRICE  TO LNI-UNIT-PRICE  (LNI-IDX)
029800         MOVE LI-LINE-TOTAL  TO LNI-LINE-TOTAL  (LNI-IDX).
029900*
030000 1210-EXIT.
030100     EXIT.
030200*
030300*    HAND THE WHOLE INVOICE OFF TO invoice-validator.  ALL
030400*    THE FIELD-LEVEL, DATE, CURRENCY AND TOTALS-RULE CHECKS
030500*    LIVE IN THAT SUBPROGRAM; THIS DRIVER NEVER LOOKS AT THE
030600*    RESULT UNTIL IT COMES BACK IN VALIDATION-RESULT-RECORD.
030700 1300-CALL-VALIDATOR-RTN.
030800*
030900     CALL "invoice-validator" USING INVOICE-HEADER-RECORD
031000                                     LINE-ITEM-TABLE
031100                                     VALIDATION-RESULT-RECORD.
031200*
031300 1300-EXIT.
031400     EXIT.
031500*
031600*    WRITE THE RESULT RECORD FOR THIS INVOICE.  06/22/99 --
031700*    IF THE UPSI-0 SWITCH IS UP OPERATIONS ALSO WANTS EVERY
031800*    FAILED INVOICE-ID ECHOED TO THE CONSOLE SO THEY DO NOT
031900*    HAVE TO PULL THE RESULT FILE JUST TO SEE WHAT BLEW UP
032000*    (REQ 4900).
032100 1400-WRITE-RESULT-RECORD-RTN.
032200*
032300     WRITE VALIDATION-RESULT-RECORD.
032400*
032500     IF RES-VALID-FLAG NOT = "Y"
032600         IF WS-DETAIL-DUMP-REQUESTED
032700             DISPLAY "QC INVALID INVOICE: " RES-INVOICE-ID.
032800*
032900 1400-EXIT.
033000     EXIT.
033100*
033200*    ---------------------------------------------------------
033300*    ROLL THIS INVOICE'S RESULT INTO THE BATCH COUNTERS.  IF
033400*    IT PASSED CLEAN THERE IS NOTHING FURTHER TO TALLY; IF IT
033500*    FAILED, EVERY SLOT VALIDATION-RESULT-RECORD FILLED IN
033600*    (UP TO RES-ERROR-COUNT OF THEM) GETS SCANNED SO THE
033700*    MISSING-FIELD BREAKDOWN ON THE SUMMARY REPORT STAYS
033800*    ACCURATE (REQ 3390).
033900*    ---------------------------------------------------------
034000 1500-ACCUMULATE-SUMMARY-RTN.
034100*
034200     ADD 1 TO SUM-TOTAL-INVOICES.
034300*
034400     IF RES-VALID-FLAG = "Y"
034500         ADD 1 TO SUM-VALID
034600     ELSE
034700         ADD 1 TO SUM-INVALID.
034800*
034900     IF RES-ERROR-COUNT = ZERO
035000         GO TO 1500-EXIT.
035100*
035200     PERFORM 1510-SCAN-ONE-ERROR-SLOT-RTN
035300         THRU 1510-EXIT
035400         VARYING WS-ERR-IDX FROM 1 BY 1
035500         UNTIL WS-ERR-IDX > RES-ERROR-COUNT.
035600*
035700 1500-EXIT.
035800     EXIT.
035900*
036000*    ONLY "missing_field:xxxxx" SLOTS FEED THE BREAKDOWN --
036100*    "bad_format:", "invalid_currency" AND
036200*    "business_rule:total_mismatch" DO NOT NAME A FIELD FROM
036300*    THE 8-FIELD LIST AND ARE LEFT OUT OF SUM-MISSING-COUNTS
036400*    ON PURPOSE.  THE FIRST 14 BYTES OF THE SLOT CARRY THE
036500*    "missing_field:" TAG (SEE invoice-validator).
036600 1510-SCAN-ONE-ERROR-SLOT-RTN.
036700*
036800     IF RES-ERRORS (WS-ERR-IDX) (1:14) = "missing_field:"
036900         PERFORM 1520-MATCH-FIELD-NAME-RTN
037000             THRU 1520-EXIT
037100             VARYING WS-FLD-IDX FROM 1 BY 1
037200             UNTIL WS-FLD-IDX > 8.
037300*
037400 1510-EXIT.
037500     EXIT.
037600*
037700*    MATCH THE FIELD NAME FOLLOWING THE "missing_field:" TAG
037800*    (BYTES 15-28 OF THE SLOT) AGAINST WS-FIELD-NAME-TABLE AND
037900*    BUMP THE MATCHING COUNTER.  MOVE 9 TO WS-FLD-IDX ONCE A
038000*    MATCH IS FOUND SO THE PERFORM VARYING IN 1510 STOPS
038100*    SCANNING THE REMAINING TABLE ENTRIES.
038200 1520-MATCH-FIELD-NAME-RTN.
038300*
038400     IF RES-ERRORS (WS-ERR-IDX) (15:14) = WS-FIELD-NAME (WS-FLD-IDX)
038500         ADD 1 TO SUM-MISSING-TABLE (WS-FLD-IDX)
038600         MOVE 9 TO WS-FLD-IDX.
038700*
038800 1520-EXIT.
038900     EXIT.
039000*
039100*    ---------------------------------------------------------
039200*    END OF JOB.  PRINT THE SUMMARY REPORT AND CLOSE
039300*    EVERYTHING.  NO SORT STEP AND NO CHECKPOINT/RESTART --
039400*    THIS IS A ONE-PASS, START-TO-FINISH BATCH RUN.
039500*    ---------------------------------------------------------
039600 9000-END-OF-JOB-RTN.
039700*
039800     PERFORM 9100-PRINT-SUMMARY-REPORT-RTN
039900         THRU 9100-EXIT.
040000*
040100     CLOSE INVOICE-FILE
040200           LINEITEM-FILE
040300           RESULTS-FILE
040400           REPORT-FILE.
040500*
040600 9000-EXIT.
040700     EXIT.
040800*
040900*    ---------------------------------------------------------
041000*    PRINT THE BATCH SUMMARY: TITLE, THE THREE INVOICE
041100*    COUNTS, THEN THE MISSING-FIELD-COUNT BREAKDOWN.  ONE
041200*    PAGE, NO PAGE-BREAK LOGIC -- THE REPORT NEVER RUNS LONG
041300*    ENOUGH IN THIS SHOP TO NEED ONE.
041400*    ---------------------------------------------------------
041500 9100-PRINT-SUMMARY-REPORT-RTN.
041600*
041700     MOVE SPACES TO REPORT-RECORD.
041800     MOVE TITLE-LINE TO REPORT-RECORD.
041900     WRITE REPORT-RECORD.
042000*
042100     MOVE SPACES TO COUNT-LINE.
042200     MOVE "TOTAL INVOICES" TO CL-LABEL.
042300     MOVE SUM-TOTAL-INVOICES TO CL-COUNT.
042400     MOVE COUNT-LINE TO REPORT-RECORD.
042500     WRITE REPORT-RECORD.
042600*
042700     MOVE SPACES TO COUNT-LINE.
042800     MOVE "VALID INVOICES" TO CL-LABEL.
042900     MOVE SUM-VALID TO CL-COUNT.
043000     MOVE COUNT-LINE TO REPORT-RECORD.
043100     WRITE REPORT-RECORD.
043200*
043300     MOVE SPACES TO COUNT-LINE.
043400     MOVE "INVALID INVOICES" TO CL-LABEL.
043500     MOVE SUM-INVALID TO CL-COUNT.
043600     MOVE COUNT-LINE TO REPORT-RECORD.
043700     WRITE REPORT-RECORD.
043800*
043900     MOVE SPACES TO REPORT-RECORD.
044000     MOVE MISSING-HEADING-LINE TO REPORT-RECORD.
044100     WRITE REPORT-RECORD.
044200*
044300     PERFORM 9110-PRINT-ONE-MISSING-LINE-RTN
044400         THRU 9110-EXIT
044500         VARYING WS-FLD-IDX FROM 1 BY 1
044600         UNTIL WS-FLD-IDX > 8.
044700*
044800 9100-EXIT.
044900     EXIT.
045000*
045100*    ONE DETAIL LINE PER ENTRY IN WS-FIELD-NAME-TABLE, IN
045200*    TABLE ORDER (INVOICE_ID, INVOICE_DATE, BUYER_NAME,
045300*    SELLER_NAME, TOTAL_AMOUNT, TAX_AMOUNT, TOTAL_WITH_TAX,
045400*    CURRENCY) -- SAME ORDER 1000-CHECK-REQUIRED-FIELDS-RTN IN
045500*    invoice-validator TESTS THEM IN.
045600 9110-PRINT-ONE-MISSING-LINE-RTN.
045700*
045800     MOVE SPACES TO MISSING-DETAIL-LINE.
045900     MOVE WS-FIELD-NAME (WS-FLD-IDX) TO MDL-FIELD-NAME.
046000     MOVE SUM-MISSING-TABLE (WS-FLD-IDX) TO MDL-COUNT.
046100     MOVE MISSING-DETAIL-LINE TO REPORT-RECORD.
046200     WRITE REPORT-RECORD.
046300*
046400 9110-EXIT.
046500     EXIT.
