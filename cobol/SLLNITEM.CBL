000100*    SLLNITEM.CBL
000200*    -------------------------------------------------------------
000300*    FILE-CONTROL entry for the invoice line-item file.  Line
000400*    items ride behind their parent header, in header order --
000500*    no key, straight LINE SEQUENTIAL, same as the header file.
000600*
000700     SELECT LINEITEM-FILE
000800         ASSIGN TO "LINEITEMS"
000900         ORGANIZATION IS LINE SEQUENTIAL.
