000100*    SLDOCTXT.CBL
000200*    -------------------------------------------------------------
000300*    FILE-CONTROL entry for the raw invoice-document text file
000400*    fed to the field extractor.  One document per run, one line
000500*    of German-language document text per record.
000600*
000700     SELECT DOCTEXT-FILE
000800         ASSIGN TO "DOCTEXT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
