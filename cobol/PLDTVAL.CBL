000100*    PLDTVAL.CBL
000200*    -------------------------------------------------------------
000300*    Shared paragraph -- validates INVOICE-DATE against the
000400*    required CCYY-MM-DD syntax and calendar rules (Feb 29 in
000500*    leap years only).  COPY-ed into invoice-validator.cob after
000600*    its own PROCEDURE DIVISION paragraphs, in the PL- style used
000700*    across the shop for one-purpose reusable logic.
000800*    -------------------------------------------------------------
000900*
001000     VALIDATE-INVOICE-DATE-EXIT.
001100*
001200         MOVE "N" TO WS-DATE-IS-VALID.
001300*
001400         IF INVOICE-DATE NOT = SPACES
001500             IF INVD-CCYY IS NUMERIC
001600             AND INVD-DASH-1 = "-"
001700             AND INVD-MM IS NUMERIC
001800             AND INVD-DASH-2 = "-"
001900             AND INVD-DD IS NUMERIC
002000                 MOVE INVD-MM TO WS-CHECK-MM
002100                 MOVE INVD-DD TO WS-CHECK-DD
002200                 IF WS-CHECK-MM >= 1 AND WS-CHECK-MM <= 12
002300                     PERFORM SET-DAYS-IN-CHECK-MONTH-EXIT
002400                     IF WS-CHECK-DD >= 1
002500                     AND WS-CHECK-DD <= WS-DAYS-IN-CHECK-MONTH
002600                         MOVE "Y" TO WS-DATE-IS-VALID.
002700*
002800     SET-DAYS-IN-CHECK-MONTH-EXIT.
002900*
003000         MOVE 31 TO WS-DAYS-IN-CHECK-MONTH.
003100         IF WS-CHECK-MM = 4 OR 6 OR 9 OR 11
003200             MOVE 30 TO WS-DAYS-IN-CHECK-MONTH
003300         ELSE
003400             IF WS-CHECK-MM = 2
003500                 MOVE 28 TO WS-DAYS-IN-CHECK-MONTH
003600                 MOVE INVD-CCYY TO WS-CHECK-CCYY
003700                 DIVIDE WS-CHECK-CCYY BY 4
003800                     GIVING WS-LEAP-QUOTIENT
003900                     REMAINDER WS-LEAP-REMAINDER
004000                 IF WS-LEAP-REMAINDER = ZERO
004100                     MOVE 29 TO WS-DAYS-IN-CHECK-MONTH.
004200*
