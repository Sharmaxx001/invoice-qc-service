000100*    WSINVHDR.CBL
000200*    -------------------------------------------------------------
000300*    Bare 01 for the invoice header record, no FD attached -- for
000400*    COPY into the LINKAGE SECTION of invoice-validator (and into
000500*    FDINVHDR.CBL's FILE SECTION entry, so both sides describe
000600*    the identical record).
000700*    89-08-14 LF  ORIGINAL LAYOUT.
000800*    97-02-03 LF  ADDED CURRENCY AND LINE-ITEM-COUNT FOR THE
000900*                 EUROPEAN VENDOR CONVERSION PROJECT (REQ 4471).
001000*    99-01-11 LF  Y2K -- INVOICE-DATE-CCYY WIDENED TO 4 DIGITS,
001100*                 REDEFINES REBUILT ON THE CCYY-MM-DD PICTURE.
001200*
001300     01  INVOICE-HEADER-RECORD.
001400         05  INVOICE-ID              PIC X(20).
001500         05  INVOICE-DATE            PIC X(10).
001600         05  INVOICE-DATE-R REDEFINES INVOICE-DATE.
001700             10  INVD-CCYY           PIC X(04).
001800             10  INVD-DASH-1         PIC X(01).
001900             10  INVD-MM             PIC X(02).
002000             10  INVD-DASH-2         PIC X(01).
002100             10  INVD-DD             PIC X(02).
002200         05  BUYER-NAME              PIC X(40).
002300         05  SELLER-NAME             PIC X(40).
002400         05  TOTAL-AMOUNT            PIC S9(9)V99.
002500         05  TAX-AMOUNT              PIC S9(9)V99.
002600         05  TOTAL-WITH-TAX          PIC S9(9)V99.
002700         05  CURRENCY                PIC X(03).
002800         05  LINE-ITEM-COUNT         PIC 9(03).
002900         05  FILLER                  PIC X(10).
