000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  invoice-extractor.
000300 AUTHOR.  J. MERCER.
000400 INSTALLATION.  ACCOUNTS PAYABLE - EUROPEAN VENDOR CONVERSION.
000500 DATE-WRITTEN.  08/14/89.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*
000900*    ---------------------------------------------------------
001000*    C H A N G E   L O G
001100*    ---------------------------------------------------------
001200*    02/03/97  JM     ORIGINAL PROGRAM.  WRITTEN FOR THE
001300*                      EUROPEAN VENDOR CONVERSION PROJECT
001400*                      (REQ 4471) -- SCANS THE SCANNED
001500*                      PURCHASE-ORDER TEXT PICKED UP FROM THE
001600*                      EUROPEAN VENDORS AND BUILDS THE INVOICE
001700*                      HEADER RECORD FOR THE QC BATCH.
001800*    02/17/97  JM     ADDED THE AUFNR FALLBACK SCAN -- SOME
001900*                      SCANNED DOCUMENTS DROP THE "BESTELLUNG"
002000*                      CAPTION BUT KEEP THE ORDER NUMBER RUN
002100*                      TOGETHER WITH THE AUFNR TAG.
002200*    03/11/97  JM     GERMAN-DECIMAL CONVERSION FACTORED OUT TO
002300*                      PLNUMCNV.CBL SO invoice-validator'S
002400*                      TOTALS CHECK AND THIS SCAN SHARE ONE
002500*                      COPYBOOK (REQ 4480).
002600*    01/11/99  JM     Y2K -- NO DATE FIELDS ARE SCANNED BY THIS
002700*                      PROGRAM; INVOICE-DATE IS LEFT BLANK PER
002800*                      THE ORIGINAL DESIGN.  REVIEWED, NO CHANGE.
002900*    08/09/00  JM     DROPPED THE SPECIAL-NAMES C01 PRINTER-
003000*                      CHANNEL MNEMONIC -- THIS PROGRAM WRITES
003100*                      NO REPORT FILE, ONLY INVOICE-FILE.  THE
003200*                      GERMAN-NUMBER-PUNCTUATION CLASS STAYS,
003300*                      IT IS USED BY 2210/2310/2410 (REQ 5140).
003400*    -----------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS GERMAN-NUMBER-PUNCTUATION IS "." ",".
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     COPY "SLDOCTXT.CBL".
004500     COPY "SLINVHDR.CBL".
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000     COPY "FDDOCTXT.CBL".
005100     COPY "FDINVHDR.CBL".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500     01  WS-END-OF-DOCTEXT-FILE        PIC X(01) VALUE "N".
005600         88  END-OF-DOCTEXT-FILE           VALUE "Y".
005700*
005800*    THE WHOLE SCANNED DOCUMENT, LOADED ONE LINE PER ENTRY BY
005900*    1000-READ-DOCUMENT-RTN BEFORE ANY SCAN PARAGRAPH RUNS.
006000*    WS-DOC-LINE-NDX IS NOT USED BY THE SCAN LOGIC TODAY (THE
006100*    SCANS ALL WORK OFF WS-SCAN-IDX IN WS-SUBSCRIPTS BELOW) --
006200*    IT IS CARRIED FOR ANY FUTURE TABLE SEARCH ADDED HERE.
006300     01  WS-DOCUMENT-TABLE.
006400         05  WS-DOC-LINE-COUNT         PIC 9(03) COMP.
006500         05  FILLER                    PIC X(01).
006600         05  WS-DOC-LINE OCCURS 200 TIMES
006700                 INDEXED BY WS-DOC-LINE-NDX
006800                                       PIC X(132).
006900*
007000*    SCAN SUBSCRIPTS SHARED ACROSS THE 2100-2610 FIELD SCANS.
007100*    WS-SCAN-IDX DRIVES THE OUTER LINE-BY-LINE WALK OF
007200*    WS-DOC-LINE; THE REST ARE WORK POINTERS INTO ONE LINE.
007300     01  WS-SUBSCRIPTS.
007400         05  WS-SCAN-IDX               PIC 9(03) COMP.
007500         05  WS-SCAN-POS               PIC 9(03) COMP.
007600         05  WS-START-POS              PIC 9(03) COMP.
007700         05  WS-KUNDEN-LINE-IDX        PIC 9(03) COMP.
007800         05  WS-DIGIT-SRC-PTR          PIC 9(03) COMP.
007900         05  WS-DIGIT-DST-PTR          PIC 9(02) COMP.
008000         05  FILLER                    PIC X(01).
008100*
008200     01  WS-FOUND-SWITCHES.
008300         05  WS-ID-FOUND               PIC X(01) VALUE "N".
008400             88  ID-FOUND                  VALUE "Y".
008500         05  WS-TOTAL-FOUND            PIC X(01) VALUE "N".
008600             88  TOTAL-FOUND               VALUE "Y".
008700         05  WS-TAX-FOUND              PIC X(01) VALUE "N".
008800             88  TAX-FOUND                 VALUE "Y".
008900         05  WS-GRAND-FOUND            PIC X(01) VALUE "N".
009000             88  GRAND-FOUND               VALUE "Y".
009100         05  WS-KUNDENANSCHRIFT-SEEN   PIC X(01) VALUE "N".
009200             88  KUNDENANSCHRIFT-SEEN      VALUE "Y".
009300         05  WS-BUYER-FOUND            PIC X(01) VALUE "N".
009400             88  BUYER-FOUND               VALUE "Y".
009500         05  WS-SELLER-FOUND           PIC X(01) VALUE "N".
009600             88  SELLER-FOUND              VALUE "Y".
009700         05  FILLER                    PIC X(01).
009800*
009900     01  WS-TOKEN-WORK-AREA.
010000         05  WS-ID-TOKEN               PIC X(15).
010100         05  FILLER                    PIC X(05).
010200*
010300*    ---- SUPPORT FIELDS FOR PLNUMCNV.CBL (GERMAN-DECIMAL SCAN) ----
010400     77  WS-RAW-TOKEN                  PIC X(20).
010500     77  WS-DIGITS-ONLY                PIC X(20).
010600     77  WS-DIGITS-LEN                 PIC 9(02) COMP.
010700     01  WS-DIGITS-11                  PIC X(11).
010800     01  WS-DIGITS-11-R REDEFINES WS-DIGITS-11
010900                                       PIC 9(09)V99.
011000     77  WS-SCAN-PTR                   PIC 9(02) COMP.
011100     77  WS-JUST-DST-PTR               PIC 9(02) COMP.
011200     77  WS-JUST-SRC-PTR               PIC 9(02) COMP.
011300     01  WS-CONVERTED-AMOUNT           PIC S9(9)V99.
011400     01  WS-CONVERTED-AMOUNT-R REDEFINES WS-CONVERTED-AMOUNT.
011500         05  WS-CA-WHOLE               PIC S9(9).
011600         05  WS-CA-DECIMAL             PIC 99.
011700*
011800 PROCEDURE DIVISION.
011900*
012000*    ---------------------------------------------------------
012100*    THIS PROGRAM READS ONE SCANNED-AND-OCR'D PURCHASE
012200*    DOCUMENT OFF DOCTEXT-FILE, HOLDS THE WHOLE THING IN
012300*    WS-DOCUMENT-TABLE, THEN SCANS THAT TABLE FOR EACH OF THE
012400*    FIELDS THE QC BATCH NEEDS AND WRITES ONE INVOICE-HEADER-
012500*    RECORD.  EACH SCAN LOOKS FOR ONE OR MORE FIXED GERMAN-
012600*    LANGUAGE CAPTIONS (THE OCR SOFTWARE ALWAYS RENDERS THEM
012700*    THE SAME WAY FOR A GIVEN VENDOR TEMPLATE) AND PULLS THE
012800*    VALUE THAT FOLLOWS THE CAPTION ON THE SAME LINE.  A FIELD
012900*    THE SCAN NEVER MATCHES IS SIMPLY LEFT BLANK/ZERO --
013000*    invoice-validator IS WHAT FLAGS A MISSING FIELD, NOT
013100*    THIS PROGRAM.
013200*    ---------------------------------------------------------
013300 0000-MAIN-LINE.
013400*
013500     PERFORM 0100-INITIALIZE-JOB-RTN
013600         THRU 0100-EXIT.
013700*
013800     PERFORM 1000-READ-DOCUMENT-RTN
013900         THRU 1000-EXIT
014000         UNTIL END-OF-DOCTEXT-FILE.
014100*
014200     PERFORM 2000-SCAN-FOR-FIELDS-RTN
014300         THRU 2000-EXIT.
014400*
014500     PERFORM 3000-WRITE-EXTRACTED-RECORD-RTN
014600         THRU 3000-EXIT.
014700*
014800     PERFORM 9000-END-OF-JOB-RTN
014900         THRU 9000-EXIT.
015000*
015100     STOP RUN.
015200*
015300*    OPEN THE TWO FILES AND ZERO THE LINE-COUNT.  ONE RUN OF
015400*    THIS PROGRAM PROCESSES EXACTLY ONE DOCUMENT/INVOICE --
015500*    UNLIKE invoice-qc-batch THERE IS NO OUTER LOOP OVER
015600*    MULTIPLE INVOICES HERE.
015700 0100-INITIALIZE-JOB-RTN.
015800*
015900     OPEN INPUT  DOCTEXT-FILE.
016000     OPEN OUTPUT INVOICE-FILE.
016100*
016200     MOVE "N" TO WS-END-OF-DOCTEXT-FILE.
016300     MOVE ZERO TO WS-DOC-LINE-COUNT.
016400*
016500 0100-EXIT.
016600     EXIT.
016700*
016800*    READ-DOCUMENT.  LOAD THE ENTIRE SCANNED DOCUMENT INTO
016900*    WS-DOCUMENT-TABLE, ONE 132-BYTE LINE PER TABLE ENTRY, SO
017000*    THE SCAN PARAGRAPHS BELOW CAN LOOK AT ANY LINE (E.G. THE
017100*    LINE FOLLOWING A "Kundenanschrift" CAPTION) WITHOUT
017200*    RE-READING THE FILE.  DOCUMENTS LONGER THAN 200 LINES
017300*    ARE TRUNCATED -- NO SCANNED PURCHASE DOCUMENT IN THIS
017400*    SHOP'S EXPERIENCE HAS EVER RUN THAT LONG.
017500 1000-READ-DOCUMENT-RTN.
017600*
017700     READ DOCTEXT-FILE
017800         AT END
017900             MOVE "Y" TO WS-END-OF-DOCTEXT-FILE
018000             GO TO 1000-EXIT.
018100*
018200     IF WS-DOC-LINE-COUNT < 200
018300         ADD 1 TO WS-DOC-LINE-COUNT
018400         MOVE DOC-TEXT-LINE TO WS-DOC-LINE (WS-DOC-LINE-COUNT).
018500*
018600 1000-EXIT.
018700     EXIT.
018800*
018900*    ---------------------------------------------------------
019000*    SCAN-FOR-FIELDS.  RUNS ALL SIX FIELD SCANS AGAINST THE
019100*    IN-MEMORY DOCUMENT TABLE, IN THE SAME ORDER THE FIELDS
019200*    APPEAR ON A TYPICAL EUROPEAN VENDOR DOCUMENT.  CURRENCY
019300*    IS HARD-CODED TO "EUR" -- THIS EXTRACTOR IS PART OF THE
019400*    EUROPEAN VENDOR CONVERSION PROJECT AND EVERY DOCUMENT IT
019500*    SEES CAME FROM AN EUR-DENOMINATED VENDOR (REQ 4471).
019600*    INVOICE-DATE IS NOT SCANNED AT ALL -- SEE THE 01/11/99
019700*    Y2K LOG ENTRY ABOVE, THIS WAS REVIEWED AND LEFT AS-IS.
019800*    ---------------------------------------------------------
019900 2000-SCAN-FOR-FIELDS-RTN.
020000*
020100     MOVE SPACES TO INVOICE-HEADER-RECORD.
020200     MOVE "EUR" TO CURRENCY.
020300*
020400     PERFORM 2100-SCAN-FOR-INVOICE-ID-RTN
020500         THRU 2100-EXIT.
020600*
020700     PERFORM 2200-SCAN-FOR-TOTAL-AMOUNT-RTN
020800         THRU 2200-EXIT.
020900*
021000     PERFORM 2300-SCAN-FOR-TAX-AMOUNT-RTN
021100         THRU 2300-EXIT.
021200*
021300     PERFORM 2400-SCAN-FOR-TOTAL-WITH-TAX-RTN
021400         THRU 2400-EXIT.
021500*
021600     PERFORM 2500-SCAN-FOR-BUYER-NAME-RTN
021700         THRU 2500-EXIT.
021800*
021900     PERFORM 2600-SCAN-FOR-SELLER-NAME-RTN
022000         THRU 2600-EXIT.
022100*
022200 2000-EXIT.
022300     EXIT.
022400*
022500*    ---------------------------------------------------------
022600*    SCAN-FOR-INVOICE-ID.  TWO PASSES OVER THE DOCUMENT.  THE
022700*    FIRST PASS (2110) LOOKS FOR THE NORMAL "Bestellung AUFNR"
022800*    CAPTION PAIR.  02/17/97 -- SOME SCANNED DOCUMENTS DROP
022900*    THE "Bestellung" WORD ENTIRELY AND ONLY CARRY "AUFNR",
023000*    SO IF THE FIRST PASS COMES UP EMPTY THE SECOND PASS
023100*    (2120) FALLS BACK TO MATCHING ON "AUFNR" ALONE.  BOTH
023200*    PASSES BUILD THE SAME "AUFNR" + ORDER-NUMBER FORMAT INTO
023300*    INVOICE-ID SO DOWNSTREAM PROCESSING CANNOT TELL WHICH
023400*    PASS FOUND IT.
023500*    ---------------------------------------------------------
023600 2100-SCAN-FOR-INVOICE-ID-RTN.
023700*
023800     PERFORM 2110-SCAN-ONE-LINE-FOR-BESTELLUNG-RTN
023900         THRU 2110-EXIT
024000         VARYING WS-SCAN-IDX FROM 1 BY 1
024100         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
024200         OR ID-FOUND.
024300*
024400     IF NOT ID-FOUND
024500         PERFORM 2120-SCAN-ONE-LINE-FOR-AUFNR-RTN
024600             THRU 2120-EXIT
024700             VARYING WS-SCAN-IDX FROM 1 BY 1
024800             UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
024900             OR ID-FOUND.
025000*
025100 2100-EXIT.
025200     EXIT.
025300*
025400*    ---------------------------------------------------------
025500*    LOOK FOR THE CAPTION "Bestellung AUFNR" ON THIS ONE LINE.
025600*    INSPECT ... TALLYING ... BEFORE INITIAL LEAVES WS-SCAN-
025700*    POS AT 132 (THE FULL LINE LENGTH) WHEN THE CAPTION IS NOT
025800*    PRESENT ON THIS LINE, AND AT THE OFFSET OF ITS FIRST
025900*    CHARACTER WHEN IT IS -- THAT IS WHY "< 132" IS THE FOUND
026000*    TEST THROUGHOUT THIS PROGRAM.  THE CAPTION ITSELF IS 16
026100*    BYTES LONG PLUS ONE SEPARATOR SPACE, SO THE ORDER NUMBER
026200*    STARTS 17 BYTES PAST WHERE THE CAPTION BEGAN.
026300*    ---------------------------------------------------------
026400 2110-SCAN-ONE-LINE-FOR-BESTELLUNG-RTN.
026500*
026600     MOVE ZERO TO WS-SCAN-POS.
026700     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
026800         FOR CHARACTERS BEFORE INITIAL "Bestellung AUFNR".
026900*
027000     IF WS-SCAN-POS < 132
027100         COMPUTE WS-START-POS = WS-SCAN-POS + 17
027200*    GUARD AGAINST THE CAPTION SITTING SO CLOSE TO THE RIGHT
027300*    MARGIN THAT THE COMPUTED START FALLS OFF THE END OF THE
027400*    132-BYTE LINE -- A REFERENCE-MODIFY PAST THE END WOULD
027500*    ABEND.
027600         IF WS-START-POS <= 132
027700             MOVE SPACES TO WS-ID-TOKEN
027800*    UNSTRING PULLS EVERYTHING UP TO THE NEXT SPACE -- THE
027900*    ORDER NUMBER ITSELF, WITH NO EMBEDDED BLANKS.
028000             UNSTRING WS-DOC-LINE (WS-SCAN-IDX) (WS-START-POS:)
028100                 DELIMITED BY SPACE
028200                 INTO WS-ID-TOKEN
028300             END-UNSTRING
028400             IF WS-ID-TOKEN NOT = SPACES
028500*    PREFIX THE RAW ORDER NUMBER WITH THE "AUFNR" TAG SO
028600*    INVOICE-ID CARRIES BOTH THE TAG AND THE NUMBER, THE SAME
028700*    FORMAT AS WHEN THE FALLBACK SCAN IN 2120 FINDS IT.
028800                 STRING "AUFNR" DELIMITED BY SIZE
028900                        WS-ID-TOKEN DELIMITED BY SPACE
029000                     INTO INVOICE-ID
029100                 END-STRING
029200                 MOVE "Y" TO WS-ID-FOUND.
029300*
029400 2110-EXIT.
029500     EXIT.
029600*
029700*    ---------------------------------------------------------
029800*    FALLBACK SCAN ADDED 02/17/97 (REQ 4471 FOLLOW-UP).  LOOKS
029900*    FOR "AUFNR" ALONE, WITHOUT THE "Bestellung" WORD IN
030000*    FRONT OF IT.  THE ORDER NUMBER STARTS 6 BYTES PAST THE
030100*    CAPTION (THE 5-BYTE WORD "AUFNR" PLUS ONE SEPARATOR).
030200*    THIS TEMPLATE VARIANT ALSO RUNS THE DIGITS OF THE ORDER
030300*    NUMBER RIGHT UP AGAINST TRAILING TEXT WITH NO SPACE, SO
030400*    UNSTRING DELIMITED BY SPACE WOULD PULL IN GARBAGE -- 2121
030500*    COPIES DIGITS ONE AT A TIME INSTEAD AND STOPS AT THE
030600*    FIRST NON-NUMERIC BYTE.
030700*    ---------------------------------------------------------
030800 2120-SCAN-ONE-LINE-FOR-AUFNR-RTN.
030900*
031000     MOVE ZERO TO WS-SCAN-POS.
031100     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
031200         FOR CHARACTERS BEFORE INITIAL "AUFNR".
031300*
031400     IF WS-SCAN-POS < 132
031500         COMPUTE WS-START-POS = WS-SCAN-POS + 6
031600         IF WS-START-POS <= 132
031700*    ONLY TREAT THIS AS A REAL MATCH IF A DIGIT ACTUALLY
031800*    FOLLOWS -- "AUFNR" CAN ALSO APPEAR IN FOOTNOTE TEXT ON
031900*    SOME TEMPLATES WITH NO NUMBER AFTER IT AT ALL.
032000             IF WS-DOC-LINE (WS-SCAN-IDX) (WS-START-POS:1) IS NUMERIC
032100                 MOVE SPACES TO WS-ID-TOKEN
032200                 PERFORM 2121-COPY-DIGIT-RUN-RTN
032300                     THRU 2121-EXIT
032400                 IF WS-ID-TOKEN NOT = SPACES
032500                     STRING "AUFNR" DELIMITED BY SIZE
032600                            WS-ID-TOKEN DELIMITED BY SPACE
032700                         INTO INVOICE-ID
032800                     END-STRING
032900                     MOVE "Y" TO WS-ID-FOUND.
033000*
033100 2120-EXIT.
033200     EXIT.
033300*
033400*    COPY A RUN OF DIGITS OUT OF THE SCANNED LINE, ONE BYTE AT
033500*    A TIME, STARTING AT WS-START-POS.  WS-ID-TOKEN HOLDS AT
033600*    MOST 15 DIGITS -- NO ORDER NUMBER IN THIS SHOP'S FILES
033700*    HAS EVER RUN LONGER THAN THAT.
033800 2121-COPY-DIGIT-RUN-RTN.
033900*
034000     MOVE 1 TO WS-DIGIT-DST-PTR.
034100     PERFORM 2122-COPY-ONE-DIGIT-RTN
034200         THRU 2122-EXIT
034300         VARYING WS-DIGIT-SRC-PTR FROM WS-START-POS BY 1
034400         UNTIL WS-DIGIT-SRC-PTR > 132
034500         OR WS-DIGIT-DST-PTR > 15.
034600*
034700 2121-EXIT.
034800     EXIT.
034900*
035000*    COPY ONE DIGIT IF THE CURRENT BYTE IS NUMERIC; OTHERWISE
035100*    FORCE THE VARYING LOOP IN 2121 TO STOP BY PUSHING THE
035200*    SOURCE POINTER PAST 132 -- THIS IS HOW THE DIGIT RUN
035300*    "ENDS" THE MOMENT A NON-DIGIT (SPACE, PUNCTUATION, THE
035400*    START OF TRAILING TEXT) IS HIT.
035500 2122-COPY-ONE-DIGIT-RTN.
035600*
035700     IF WS-DOC-LINE (WS-SCAN-IDX) (WS-DIGIT-SRC-PTR:1) IS NUMERIC
035800         MOVE WS-DOC-LINE (WS-SCAN-IDX) (WS-DIGIT-SRC-PTR:1)
035900             TO WS-ID-TOKEN (WS-DIGIT-DST-PTR:1)
036000         ADD 1 TO WS-DIGIT-DST-PTR
036100     ELSE
036200         MOVE 999 TO WS-DIGIT-SRC-PTR.
036300*
036400 2122-EXIT.
036500     EXIT.
036600*
036700*    SCAN-FOR-TOTAL-AMOUNT.  DRIVES 2210 OVER EVERY DOCUMENT
036800*    LINE UNTIL THE "Gesamtwert EUR" CAPTION IS FOUND OR THE
036900*    DOCUMENT RUNS OUT -- SAME SHAPE AS 2100 ABOVE BUT WITH A
037000*    SINGLE CAPTION AND NO FALLBACK.
037100 2200-SCAN-FOR-TOTAL-AMOUNT-RTN.
037200*
037300     PERFORM 2210-SCAN-ONE-LINE-FOR-TOTAL-RTN
037400         THRU 2210-EXIT
037500         VARYING WS-SCAN-IDX FROM 1 BY 1
037600         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
037700         OR TOTAL-FOUND.
037800*
037900 2200-EXIT.
038000     EXIT.
038100*
038200*    ---------------------------------------------------------
038300*    "Gesamtwert EUR" IS 14 BYTES; THE AMOUNT STARTS ONE BYTE
038400*    AFTER THE SEPARATOR SPACE, HENCE +15.  THE GERMAN NUMBER
038500*    ARRIVES PUNCTUATED "1.234,56" (PERIOD FOR THOUSANDS,
038600*    COMMA FOR THE DECIMAL POINT) -- THE OPPOSITE OF US
038700*    PUNCTUATION.  IF THE FIRST BYTE OF THE TOKEN IS EITHER A
038800*    DIGIT OR ONE OF THE GERMAN-NUMBER-PUNCTUATION CLASS
038900*    CHARACTERS, 03/11/97'S PLNUMCNV.CBL COPYBOOK PERFORMS THE
039000*    CONVERSION TO A NORMAL SIGNED-DECIMAL AMOUNT (REQ 4480).
039100*    ---------------------------------------------------------
039200 2210-SCAN-ONE-LINE-FOR-TOTAL-RTN.
039300*
039400     MOVE ZERO TO WS-SCAN-POS.
039500     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
039600         FOR CHARACTERS BEFORE INITIAL "Gesamtwert EUR".
039700*
039800     IF WS-SCAN-POS < 132
039900         COMPUTE WS-START-POS = WS-SCAN-POS + 15
040000         IF WS-START-POS <= 132
040100             MOVE SPACES TO WS-RAW-TOKEN
040200             UNSTRING WS-DOC-LINE (WS-SCAN-IDX) (WS-START-POS:)
040300                 DELIMITED BY SPACE
040400                 INTO WS-RAW-TOKEN
040500             END-UNSTRING
040600             IF WS-RAW-TOKEN (1:1) IS NUMERIC
040700             OR WS-RAW-TOKEN (1:1) GERMAN-NUMBER-PUNCTUATION
040800                 PERFORM CONVERT-GERMAN-NUMBER-EXIT
040900                 MOVE WS-CONVERTED-AMOUNT TO TOTAL-AMOUNT
041000                 MOVE "Y" TO WS-TOTAL-FOUND.
041100*
041200 2210-EXIT.
041300     EXIT.
041400*
041500*    SCAN-FOR-TAX-AMOUNT.  SAME SHAPE AS 2200 ABOVE, HUNTING
041600*    FOR THE VAT ("MwSt." -- MEHRWERTSTEUER) LINE INSTEAD OF
041700*    THE GRAND TOTAL LINE.
041800 2300-SCAN-FOR-TAX-AMOUNT-RTN.
041900*
042000     PERFORM 2310-SCAN-ONE-LINE-FOR-TAX-RTN
042100         THRU 2310-EXIT
042200         VARYING WS-SCAN-IDX FROM 1 BY 1
042300         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
042400         OR TAX-FOUND.
042500*
042600 2300-EXIT.
042700     EXIT.
042800*
042900*    "MwSt. 19,00% EUR" IS 16 BYTES; THE AMOUNT STARTS ONE
043000*    BYTE AFTER THE SEPARATOR, HENCE +17.  19% IS THE STANDARD
043100*    GERMAN VAT RATE AND IS BAKED INTO THE CAPTION TEXT ITSELF
043200*    RATHER THAN COMPUTED -- IF THE RATE EVER CHANGES THIS
043300*    LITERAL WILL NEED TO CHANGE WITH IT.
043400 2310-SCAN-ONE-LINE-FOR-TAX-RTN.
043500*
043600     MOVE ZERO TO WS-SCAN-POS.
043700     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
043800         FOR CHARACTERS BEFORE INITIAL "MwSt. 19,00% EUR".
043900*
044000     IF WS-SCAN-POS < 132
044100         COMPUTE WS-START-POS = WS-SCAN-POS + 17
044200         IF WS-START-POS <= 132
044300             MOVE SPACES TO WS-RAW-TOKEN
044400             UNSTRING WS-DOC-LINE (WS-SCAN-IDX) (WS-START-POS:)
044500                 DELIMITED BY SPACE
044600                 INTO WS-RAW-TOKEN
044700             END-UNSTRING
044800             IF WS-RAW-TOKEN (1:1) IS NUMERIC
044900             OR WS-RAW-TOKEN (1:1) GERMAN-NUMBER-PUNCTUATION
045000                 PERFORM CONVERT-GERMAN-NUMBER-EXIT
045100                 MOVE WS-CONVERTED-AMOUNT TO TAX-AMOUNT
045200                 MOVE "Y" TO WS-TAX-FOUND.
045300*
045400 2310-EXIT.
045500     EXIT.
045600*
045700*    SCAN-FOR-TOTAL-WITH-TAX.  SAME SHAPE AGAIN, HUNTING FOR
045800*    THE COMBINED NET-PLUS-VAT LINE.
045900 2400-SCAN-FOR-TOTAL-WITH-TAX-RTN.
046000*
046100     PERFORM 2410-SCAN-ONE-LINE-FOR-GRAND-RTN
046200         THRU 2410-EXIT
046300         VARYING WS-SCAN-IDX FROM 1 BY 1
046400         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
046500         OR GRAND-FOUND.
046600*
046700 2400-EXIT.
046800     EXIT.
046900*
047000*    "Gesamtwert inkl. MwSt. EUR" IS 26 BYTES; THE AMOUNT
047100*    STARTS ONE BYTE PAST THE SEPARATOR, HENCE +27.  THIS IS
047200*    THE FIGURE invoice-validator'S 4000-CHECK-TOTALS-RULE-RTN
047300*    COMPARES AGAINST TOTAL-AMOUNT PLUS THE SUMMED LINE ITEMS
047400*    -- IT MUST BE THE NUMBER PRINTED ON THE DOCUMENT, NOT A
047500*    RECOMPUTED ONE, OR THAT CHECK LOSES ITS VALUE AS AN
047600*    OCR-ACCURACY CROSS-CHECK.
047700 2410-SCAN-ONE-LINE-FOR-GRAND-RTN.
047800*
047900     MOVE ZERO TO WS-SCAN-POS.
048000     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
048100         FOR CHARACTERS BEFORE INITIAL "Gesamtwert inkl. MwSt. EUR".
048200*
048300     IF WS-SCAN-POS < 132
048400         COMPUTE WS-START-POS = WS-SCAN-POS + 27
048500         IF WS-START-POS <= 132
048600             MOVE SPACES TO WS-RAW-TOKEN
048700             UNSTRING WS-DOC-LINE (WS-SCAN-IDX) (WS-START-POS:)
048800                 DELIMITED BY SPACE
048900                 INTO WS-RAW-TOKEN
049000             END-UNSTRING
049100             IF WS-RAW-TOKEN (1:1) IS NUMERIC
049200             OR WS-RAW-TOKEN (1:1) GERMAN-NUMBER-PUNCTUATION
049300                 PERFORM CONVERT-GERMAN-NUMBER-EXIT
049400                 MOVE WS-CONVERTED-AMOUNT TO TOTAL-WITH-TAX
049500                 MOVE "Y" TO WS-GRAND-FOUND.
049600*
049700 2410-EXIT.
049800     EXIT.
049900*
050000*    ---------------------------------------------------------
050100*    SCAN-FOR-BUYER-NAME.  THE BUYER'S NAME IS NOT CAPTIONED
050200*    DIRECTLY -- IT IS WHATEVER TEXT SITS ON THE FIRST
050300*    NON-BLANK LINE FOLLOWING THE "Kundenanschrift" (CUSTOMER
050400*    ADDRESS) CAPTION LINE.  2510 FINDS THE CAPTION LINE
050500*    ITSELF, THEN THE MAIN PARAGRAPH STEPS THE SCAN INDEX ONE
050600*    LINE PAST IT AND HANDS OFF TO 2520 TO WALK FORWARD OVER
050700*    ANY BLANK LINES UNTIL IT HITS ACTUAL TEXT.
050800*    ---------------------------------------------------------
050900 2500-SCAN-FOR-BUYER-NAME-RTN.
051000*
051100     PERFORM 2510-SCAN-ONE-LINE-FOR-KUNDEN-RTN
051200         THRU 2510-EXIT
051300         VARYING WS-SCAN-IDX FROM 1 BY 1
051400         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
051500         OR KUNDENANSCHRIFT-SEEN.
051600*
051700     IF KUNDENANSCHRIFT-SEEN
051800         COMPUTE WS-SCAN-IDX = WS-KUNDEN-LINE-IDX + 1
051900         PERFORM 2520-CHECK-ONE-LINE-FOR-BUYER-RTN
052000             THRU 2520-EXIT
052100             UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
052200             OR BUYER-FOUND.
052300*
052400 2500-EXIT.
052500     EXIT.
052600*
052700*    FIND THE LINE CARRYING THE "Kundenanschrift" CAPTION AND
052800*    REMEMBER ITS POSITION IN WS-KUNDEN-LINE-IDX -- THE BUYER
052900*    NAME ITSELF IS NOT ON THIS LINE, ONLY BELOW IT.
053000 2510-SCAN-ONE-LINE-FOR-KUNDEN-RTN.
053100*
053200     MOVE ZERO TO WS-SCAN-POS.
053300     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
053400         FOR CHARACTERS BEFORE INITIAL "Kundenanschrift".
053500*
053600     IF WS-SCAN-POS < 132
053700         MOVE WS-SCAN-IDX TO WS-KUNDEN-LINE-IDX
053800         MOVE "Y" TO WS-KUNDENANSCHRIFT-SEEN.
053900*
054000 2510-EXIT.
054100     EXIT.
054200*
054300*    STEP FORWARD ONE LINE AT A TIME FROM THE "Kundenanschrift"
054400*    LINE UNTIL A NON-BLANK LINE IS FOUND -- THAT LINE IS TAKEN
054500*    AS THE BUYER'S NAME.  SOME TEMPLATES LEAVE ONE OR TWO
054600*    BLANK LINES BETWEEN THE CAPTION AND THE ADDRESS BLOCK.
054700 2520-CHECK-ONE-LINE-FOR-BUYER-RTN.
054800*
054900     IF WS-DOC-LINE (WS-SCAN-IDX) NOT = SPACES
055000         MOVE WS-DOC-LINE (WS-SCAN-IDX) TO BUYER-NAME
055100         MOVE "Y" TO WS-BUYER-FOUND
055200     ELSE
055300         ADD 1 TO WS-SCAN-IDX.
055400*
055500 2520-EXIT.
055600     EXIT.
055700*
055800*    SCAN-FOR-SELLER-NAME.  UNLIKE THE BUYER, THE SELLER IS
055900*    ALWAYS ONE OF THIS SHOP'S OWN KNOWN EUROPEAN-CONVERSION
056000*    VENDOR NAMES -- THERE IS NO GENERAL "FIND THE COMPANY
056100*    NAME" LOGIC, JUST A LOOKUP FOR EACH VENDOR TEMPLATE THE
056200*    SHOP HAS SEEN SO FAR.
056300 2600-SCAN-FOR-SELLER-NAME-RTN.
056400*
056500     PERFORM 2610-SCAN-ONE-LINE-FOR-SELLER-RTN
056600         THRU 2610-EXIT
056700         VARYING WS-SCAN-IDX FROM 1 BY 1
056800         UNTIL WS-SCAN-IDX > WS-DOC-LINE-COUNT
056900         OR SELLER-FOUND.
057000*
057100 2600-EXIT.
057200     EXIT.
057300*
057400*    ---------------------------------------------------------
057500*    FOUR KNOWN SELLER NAMES ARE TRIED IN TURN, NESTED IF-
057600*    ELSE, ONE INSPECT PER CANDIDATE.  "Beispielname
057700*    Unternehmen" AND "Softwareunternehmen" ARE THE ORIGINAL
057800*    TWO VENDOR TEMPLATES FROM THE 02/03/97 CONVERSION;
057900*    "Freiburg Gesundheitszentrum" AND "Unternehmensunternehmen"
058000*    WERE ADDED AS FURTHER EUROPEAN VENDORS CAME ONTO THE
058100*    PROGRAM.  A NEW VENDOR TEMPLATE MEANS ADDING ONE MORE
058200*    NESTED INSPECT/IF HERE -- THERE IS NO TABLE-DRIVEN LOOKUP.
058300*    ---------------------------------------------------------
058400 2610-SCAN-ONE-LINE-FOR-SELLER-RTN.
058500*
058600     MOVE ZERO TO WS-SCAN-POS.
058700     INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
058800         FOR CHARACTERS BEFORE INITIAL "Beispielname Unternehmen".
058900     IF WS-SCAN-POS < 132
059000         MOVE "Beispielname Unternehmen" TO SELLER-NAME
059100         MOVE "Y" TO WS-SELLER-FOUND
059200     ELSE
059300         MOVE ZERO TO WS-SCAN-POS
059400         INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
059500             FOR CHARACTERS BEFORE INITIAL "Softwareunternehmen"
059600         IF WS-SCAN-POS < 132
059700             MOVE "Softwareunternehmen" TO SELLER-NAME
059800             MOVE "Y" TO WS-SELLER-FOUND
059900         ELSE
060000             MOVE ZERO TO WS-SCAN-POS
060100             INSPECT WS-DOC-LINE (WS-SCAN-IDX) TALLYING WS-SCAN-POS
060200                 FOR CHARACTERS BEFORE INITIAL
060300                     "Freiburg Gesundheitszentrum"
060400             IF WS-SCAN-POS < 132
060500                 MOVE "Freiburg Gesundheitszentrum" TO SELLER-NAME
060600                 MOVE "Y" TO WS-SELLER-FOUND
060700             ELSE
060800                 MOVE ZERO TO WS-SCAN-POS
060900                 INSPECT WS-DOC-LINE (WS-SCAN-IDX)
061000                     TALLYING WS-SCAN-POS
061100                     FOR CHARACTERS BEFORE INITIAL
061200                         "Unternehmensunternehmen"
061300                 IF WS-SCAN-POS < 132
061400                     MOVE "Unternehmensunternehmen" TO SELLER-NAME
061500                     MOVE "Y" TO WS-SELLER-FOUND.
061600*
061700 2610-EXIT.
061800     EXIT.
061900*
062000*    WRITE-EXTRACTED-RECORD.  ONE INVOICE-HEADER-RECORD PER
062100*    RUN OF THIS PROGRAM, ONTO INVOICE-FILE, WHERE
062200*    invoice-qc-batch PICKS IT UP.
062300 3000-WRITE-EXTRACTED-RECORD-RTN.
062400*
062500     WRITE INVOICE-HEADER-RECORD.
062600*
062700 3000-EXIT.
062800     EXIT.
062900*
063000*    END OF JOB.  CLOSE BOTH FILES.  NO SUMMARY REPORT IS
063100*    PRODUCED HERE -- THAT IS invoice-qc-batch'S JOB, RUN
063200*    LATER AGAINST INVOICE-FILE ONCE ALL DOCUMENTS FOR THE
063300*    BATCH HAVE BEEN EXTRACTED.
063400 9000-END-OF-JOB-RTN.
063500*
063600     CLOSE DOCTEXT-FILE
063700           INVOICE-FILE.
063800*
063900 9000-EXIT.
064000     EXIT.
064100*
064200*    SHARED GERMAN-DECIMAL CONVERSION LOGIC -- FACTORED OUT
064300*    03/11/97 (REQ 4480) SO THIS SCAN AND invoice-validator'S
064400*    TOTALS CHECK ALWAYS AGREE ON HOW A "1.234,56"-STYLE
064500*    AMOUNT BECOMES A SIGNED-DECIMAL FIELD.
064600     COPY "PLNUMCNV.CBL".
064700*
