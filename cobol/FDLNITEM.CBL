000100*    FDLNITEM.CBL
000200*    -------------------------------------------------------------
000300*    FD and record layout for the invoice line-item file.
000400*    89-08-14 LF  ORIGINAL LAYOUT.
000500*    94-06-30 LF  LI-LINE-TOTAL WIDENED FROM 7 TO 9 INTEGER DIGITS
000600*                 -- LARGE BLANKET-ORDER LINES WERE TRUNCATING.
000700*
000800     FD  LINEITEM-FILE
000900         LABEL RECORDS ARE STANDARD.
001000*
001100     01  LINE-ITEM-RECORD.
001200         05  LI-INVOICE-ID           PIC X(20).
001300         05  LI-DESCRIPTION          PIC X(40).
001400         05  LI-QUANTITY             PIC S9(7)V99.
001500         05  LI-QUANTITY-R REDEFINES LI-QUANTITY.
001600             10  LI-QTY-WHOLE        PIC S9(7).
001700             10  LI-QTY-DECIMAL      PIC 9(02).
001800         05  LI-UNIT-PRICE           PIC S9(7)V99.
001900         05  LI-LINE-TOTAL           PIC S9(9)V99.
002000         05  FILLER                  PIC X(07).
